000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PROCENC-COB.                                                 
000300 AUTHOR. ADEMIR C. SALES.                                                 
000400 INSTALLATION. TRANSCARGA LOGISTICA LTDA.                                 
000500 DATE-WRITTEN. 22/04/1991.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. NAO CONFIDENCIAL.                                              
000800*               TRANSCARGA LOGISTICA LTDA                                 
000900*    ANALISTA         :ADEMIR C. SALES                                    
001000*    PROGRAMADOR(A)   :ADEMIR C. SALES                                    
001100*    DATA             :22/04/1991                                         
001200*    FINALIDADE       :PROCESSAMENTO BATCH DAS TRANSACOES DE              
001300*                      ENCOMENDAS (CADASTRO, OCORRENCIA DE                
001400*                      RASTREIO E CONSULTA) E EMISSAO DO                  
001500*                      RELATORIO DE LINHA DO TEMPO.                       
001600*    VRS              DATA              DESCRICAO                         
001700*    1.0              22/04/1991        IMPLANTACAO                       
001800*----------------------------------------------------------------         
001900*    HISTORICO DE ALTERACOES                                              
002000*----------------------------------------------------------------         
002100*    22/04/1991  ACS  OS-0147  IMPLANTACAO INICIAL DO PROCESSA-           
002200*                              MENTO BATCH DE ENCOMENDAS.  O              
002300*                              CADASTRO DE ENCOMENDAS FICOU EM            
002400*                              CADENC.DAT E AS OCORRENCIAS DE             
002500*                              RASTREIO EM CADOCOR.DAT.                   
002600*    10/09/1991  ACS  OS-0203  INCLUIDA A REGRA DE TRANSICAO DE           
002700*                              STATUS APOS 'NAO ENTREGUE'.  A             
002800*                              ENCOMENDA SO PODE RECEBER NOVA             
002900*                              OCORRENCIA 'SAIDA PARA ENTREGA'.           
003000*    03/02/1992  MCP  OS-0311  INCLUIDO O LOG DE ERRO E AUDITO-           
003100*                              RIA DAS TRANSACOES REJEITADAS,             
003200*                              GRAVADO EM LOGERRO.DAT (132 COL).          
003300*    18/07/1993  MCP  OS-0459  CORRIGIDA A VALIDACAO DO TAMANHO           
003400*                              DO CODIGO DE RASTREIO (10 A 30             
003500*                              POSICOES SIGNIFICATIVAS).  O               
003600*                              CODIGO EM BRANCO PASSOU A CAIR NA          
003700*                              MESMA REJEICAO DE TAMANHO.                 
003800*    05/01/1994  ACS  OS-0522  O RELATORIO DE LINHA DO TEMPO              
003900*                              PASSA A ORDENAR AS OCORRENCIAS             
004000*                              POR DATA/HORA ANTES DE IMPRIMIR,           
004100*                              POIS O ARQUIVO CADOCOR.DAT NEM             
004200*                              SEMPRE CHEGA EM ORDEM CRONOLOGICA.         
004300*    29/11/1995  JCS  OS-0677  INCLUIDOS OS TOTALIZADORES DE              
004400*                              FIM DE PROCESSAMENTO NO RELATORIO          
004500*                              (LIDAS, CADASTRADAS, OCORRENCIAS,          
004600*                              CONSULTAS E REJEITADAS).                   
004700*    14/06/1996  JCS  OS-0734  TABELA DE OCORRENCIAS EM MEMORIA           
004800*                              AMPLIADA DE 1000 PARA 5000 POSI-           
004900*                              COES (VOLUME DE RASTREIO CRESCEU           
005000*                              MUITO NO 2O SEMESTRE).                     
005100*    20/02/1997  DCS  OS-0801  REVISTA A PESQUISA DO CADASTRO DE          
005200*                              ENCOMENDAS NAS TRANSACOES 'E' E            
005300*                              'Q' PARA NAO PERCORRER O ARQUIVO           
005400*                              TODO A CADA TRANSACAO.                     
005500*    11/08/1998  DCS  OS-0888  REVISAO GERAL PARA O BUG DO ANO            
005600*                              2000 - DATA/HORA DE OCORRENCIA             
005700*                              PASSA A USAR 4 DIGITOS DE ANO              
005800*                              (FORMATO AAAAMMDDHHMMSS).                  
005900*    02/03/1999  DCS  OS-0901  TESTES DE VIRADA DE SECULO CON-            
006000*                              CLUIDOS SEM REJEICOES NA ROTINA            
006100*                              DE OCORRENCIA.                             
006200*    17/01/2001  RPF  OS-0955  MENSAGENS DE REJEICAO PADRONIZA-           
006300*                              DAS NO LOG DE ERRO E AUDITORIA.            
006400*    25/09/2003  RPF  OS-1020  AJUSTE NO CABECALHO DO RELATORIO           
006500*                              DE LINHA DO TEMPO PARA 132 CO-             
006600*                              LUNAS.                                     
006700*    14/04/2004  RPF  OS-1066  CADENC.DAT CONVERTIDO PARA ORGA-           
006800*                              NIZACAO INDEXADA PELO PROPRIO              
006900*                              CODIGO DE RASTREIO.  O CADASTRO            
007000*                              E A CONSULTA DE ENCOMENDA PASSAM           
007100*                              A USAR READ/WRITE ... INVALID KEY          
007200*                              DIRETO NO ARQUIVO, NOS MOLDES DO           
007300*                              CADALUNO-COB, EM VEZ DA TABELA EM          
007400*                              MEMORIA E DA ORDENACAO BOLHA DE            
007500*                              OS-0801 (QUE FICOU DISPENSADA).            
007600*    02/09/2004  RPF  OS-1071  CADOCOR.DAT CONTINUA CARREGADO EM          
007700*                              TABELA, POIS NAO TEM CHAVE UNICA           
007800*                              (VARIAS OCORRENCIAS POR CODIGO DE          
007900*                              RASTREIO); A PESQUISA CONTINUA             
008000*                              SEQUENCIAL NA TABELA.                      
008100*    30/11/2005  RPF  OS-1098  CADENC.DAT PASSA A SER CRIADO AU-          
008200*                              TOMATICAMENTE NA PRIMEIRA EXECU-           
008300*                              CAO, SEM PERGUNTAR AO OPERADOR,            
008400*                              JA QUE O PROCESSO E BATCH E NAO            
008500*                              TEM TELA.                                  
008600*    19/06/2006  RPF  OS-1110  CONFERIDO, APOS A CONVERSAO DE             
008700*                              OS-1066, QUE A GRAVACAO DE ENCO-           
008800*                              MENDA NOVA (1150) PERSISTE NA              
008900*                              HORA - NAO HA MAIS REGRAVACAO DE           
009000*                              CADENC.DAT NO FIM DO PROCESSA-             
009100*                              MENTO, SO CADOCOR.DAT CONTINUA             
009200*                              SENDO REGRAVADO POR COMPLETO.              
009300*    02/04/2008  WSN  OS-1177  PADRONIZADO O TEXTO DAS REJEICOES          
009400*                              DE CAMPO EM BRANCO (CLIENTE E              
009500*                              ENDERECO) PARA O MESMO FORMATO             
009600*                              DAS DEMAIS MENSAGENS DO LOG.               
009700*    14/10/2009  WSN  OS-1233  REVISADA A CONTAGEM DE TOTAIS - O          
009800*                              TOTAL DE LIDAS PASSOU A SOMAR SO           
009900*                              UMA VEZ POR TRANSACAO (ANTES ERA           
010000*                              SOMADO DE NOVO SE A TRANSACAO              
010100*                              FOSSE REPROCESSADA POR ENGANO).            
010200*    23/08/2011  LMR  OS-1301  AJUSTADA A REGRA 2 (POS-NAO-EN-            
010300*                              TREGUE) PARA NAO REJEITAR UMA              
010400*                              SEGUNDA TENTATIVA DE 'SAIDA PARA           
010500*                              ENTREGA' NO MESMO DIA.                     
010600*    05/03/2013  LMR  OS-1355  LINHA DE CABECALHO DO RELATORIO            
010700*                              PASSOU A REPETIR O ENDERECO COM-           
010800*                              PLETO EM TODA OCORRENCIA (ANTES            
010900*                              SO NO CADASTRO), PARA FACILITAR A          
011000*                              CONFERENCIA NA PORTARIA.                   
011100*    17/11/2015  FGT  OS-1420  CONFIRMADO QUE A PESQUISA DA UL-           
011200*                              TIMA OCORRENCIA (2020) USA '>=' DE         
011300*                              PROPOSITO - QUANDO HA DUAS OCOR-           
011400*                              RENCIAS COM A MESMA DATA/HORA,             
011500*                              PREVALECE A QUE VEM DEPOIS NO              
011600*                              ARQUIVO CADOCOR.DAT.                       
011700*    09/05/2018  FGT  OS-1488  REVISTA A MENSAGEM DE ENCOMENDA            
011800*                              NAO ENCONTRADA NO LOG DE AUDITO-           
011900*                              RIA, QUE ESTAVA SAINDO SEM PONTO           
012000*                              FINAL.                                     
012100*----------------------------------------------------------------         
012200*                                                                         
012300 ENVIRONMENT DIVISION.                                                    
012400*                                                                         
012500 CONFIGURATION SECTION.                                                   
012600*    MAQUINA DE ORIGEM E DE OBJETO - MICRO PADRAO DA TRANSCARGA.          
012700 SOURCE-COMPUTER. IBM-PC.                                                 
012800 OBJECT-COMPUTER. IBM-PC.                                                 
012900 SPECIAL-NAMES.                                                           
013000     C01 IS TOPO-FORMULARIO                                               
013100     CLASS CLASSE-NUMERICA IS '0' THRU '9'                                
013200     UPSI-0 ON STATUS IS WS-MODO-TESTE-ATIVO                              
013300     UPSI-0 OFF STATUS IS WS-MODO-TESTE-INATIVO.                          
013400*                                                                         
013500 INPUT-OUTPUT SECTION.                                                    
013600 FILE-CONTROL.                                                            
013700*    ARQUIVO DE TRANSACOES DO DIA - ENTRADA SEQUENCIAL, LIDO DO           
013800*    INICIO AO FIM, NA ORDEM EM QUE CHEGOU DO SISTEMA DE COLETA.          
013900     SELECT TRANENC ASSIGN TO DISK                                        
014000                    FILE STATUS STATUS-TRN.                               
014100*                                                                         
014200*    CADASTRO DE ENCOMENDAS - ORGANIZACAO INDEXADA PELO CODIGO            
014300*    DE RASTREIO (OS-1066).  ABERTO I-O DURANTE TODO O PROCESSA-          
014400*    MENTO: LEITURA PARA LOCALIZAR A ENCOMENDA, GRAVACAO PARA             
014500*    INCLUIR UMA ENCOMENDA NOVA.                                          
014600     SELECT CADENC ASSIGN TO DISK                                         
014700                   ORGANIZATION INDEXED                                   
014800                   ACCESS MODE DYNAMIC                                    
014900                   RECORD KEY ENC-COD-RASTREIO                            
015000                   FILE STATUS STATUS-ENC.                                
015100*                                                                         
015200*    CADASTRO DE OCORRENCIAS DE RASTREIO - SEQUENCIAL, SEM CHAVE          
015300*    UNICA (OS-1071); CARREGADO EM TABELA NA ABERTURA E REGRA-            
015400*    VADO POR COMPLETO NO FIM DO PROCESSAMENTO.                           
015500     SELECT CADOCOR ASSIGN TO DISK                                        
015600                    FILE STATUS STATUS-OCO.                               
015700*                                                                         
015800*    RELATORIO DE LINHA DO TEMPO - IMPRESSORA, 132 COLUNAS.               
015900     SELECT RELATO ASSIGN TO PRINTER                                      
016000                   FILE STATUS STATUS-REL.                                
016100*                                                                         
016200*    LOG DE ERRO E AUDITORIA DAS TRANSACOES REJEITADAS.                   
016300     SELECT LOGERRO ASSIGN TO DISK                                        
016400                    FILE STATUS STATUS-LOG.                               
016500*                                                                         
016600 DATA DIVISION.                                                           
016700*                                                                         
016800 FILE SECTION.                                                            
016900*                                                                         
017000*    LAYOUT DA TRANSACAO DE ENTRADA (TRN-TIPO 'O'=CADASTRO,               
017100*    'E'=OCORRENCIA, 'Q'=CONSULTA).  OS CAMPOS NAO USADOS PELO            
017200*    TIPO DA TRANSACAO VEM EM BRANCO/ZERO DO SISTEMA DE COLETA.           
017300 FD  TRANENC                                                              
017400     LABEL RECORD STANDARD                                                
017500     VALUE OF FILE-ID 'TRANENC.DAT'                                       
017600     RECORD CONTAINS 166 CHARACTERES.                                     
017700 01  REG-TRANENC.                                                         
017800*    'O'=CADASTRO DE ENCOMENDA, 'E'=OCORRENCIA DE RASTREIO,               
017900*    'Q'=CONSULTA.  QUALQUER OUTRO VALOR E REJEITADO EM 0610.             
018000     05 TRN-TIPO                  PIC X(01).                              
018100*    CHAVE DA ENCOMENDA - A MESMA QUE VIRA ENC-COD-RASTREIO.              
018200     05 TRN-COD-RASTREIO          PIC X(30).                              
018300*    SO USADO QUANDO TRN-TIPO = 'E' (NOVO STATUS DE RASTREIO).            
018400     05 TRN-STATUS                PIC X(20).                              
018500*    SO USADO QUANDO TRN-TIPO = 'E'.  FORMATO AAAAMMDDHHMMSS.             
018600     05 TRN-DATA-HORA             PIC 9(14).                              
018700*    QUEBRA DA DATA/HORA PARA MONTAGEM DA LINHA DO RELATORIO              
018800*    (OS-0888 - 4 DIGITOS DE ANO).                                        
018900     05 TRN-DATA-HORA-R REDEFINES TRN-DATA-HORA.                          
019000        10 TRN-DH-ANO             PIC 9(04).                              
019100        10 TRN-DH-MES             PIC 9(02).                              
019200        10 TRN-DH-DIA             PIC 9(02).                              
019300        10 TRN-DH-HORA            PIC 9(02).                              
019400        10 TRN-DH-MIN             PIC 9(02).                              
019500        10 TRN-DH-SEG             PIC 9(02).                              
019600*    SO USADOS QUANDO TRN-TIPO = 'O' (CADASTRO DA ENCOMENDA).             
019700     05 TRN-CLIENTE               PIC X(40).                              
019800     05 TRN-ENDERECO              PIC X(60).                              
019900     05 FILLER                    PIC X(01) VALUE SPACE.                  
020000*                                                                         
020100*    LAYOUT DO CADASTRO DE ENCOMENDAS (CHAVE = ENC-COD-RASTREIO).         
020200*    REGISTRO DE 131 POSICOES (130 DE DADOS + 1 DE FILLER).               
020300 FD  CADENC                                                               
020400     LABEL RECORD STANDARD                                                
020500     VALUE OF FILE-ID 'CADENC.DAT'                                        
020600     RECORD CONTAINS 131 CHARACTERES.                                     
020700 01  REG-CADENC.                                                          
020800*    CHAVE DO ARQUIVO (RECORD KEY, VER FILE-CONTROL) - CODIGO DE          
020900*    RASTREIO EMITIDO PELA TRANSCARGA NO MOMENTO DA COLETA.               
021000     05 ENC-COD-RASTREIO          PIC X(30).                              
021100     05 ENC-CLIENTE               PIC X(40).                              
021200     05 ENC-ENDERECO              PIC X(60).                              
021300     05 FILLER                    PIC X(01) VALUE SPACE.                  
021400*                                                                         
021500*    LAYOUT DO CADASTRO DE OCORRENCIAS DE RASTREIO, 65 POSICOES.          
021600 FD  CADOCOR                                                              
021700     LABEL RECORD STANDARD                                                
021800     VALUE OF FILE-ID 'CADOCOR.DAT'                                       
021900     RECORD CONTAINS 65 CHARACTERES.                                      
022000 01  REG-CADOCOR.                                                         
022100*    SEM CHAVE UNICA - UMA ENCOMENDA TEM UM REGISTRO POR                  
022200*    OCORRENCIA DE RASTREIO.  O ARQUIVO NAO E INDEXADO.                   
022300     05 OCO-COD-RASTREIO          PIC X(30).                              
022400     05 OCO-STATUS                PIC X(20).                              
022500     05 OCO-DATA-HORA             PIC 9(14).                              
022600     05 FILLER                    PIC X(01) VALUE SPACE.                  
022700*                                                                         
022800*    RELATORIO DE LINHA DO TEMPO, 132 COLUNAS, SEM LABEL (SAIDA           
022900*    DE IMPRESSORA) - SEM LAYOUT DE CAMPOS, GRAVADO SEMPRE A              
023000*    PARTIR DAS LINHAS DE CABECALHO/DETALHE/TOTAL.                        
023100 FD  RELATO                                                               
023200     LABEL RECORD OMITTED.                                                
023300 01  REG-RELATO.                                                          
023400     05 FILLER                    PIC X(132).                             
023500*                                                                         
023600*    LOG DE ERRO E AUDITORIA, 132 COLUNAS.                                
023700 FD  LOGERRO                                                              
023800     LABEL RECORD STANDARD                                                
023900     VALUE OF FILE-ID 'LOGERRO.DAT'                                       
024000     RECORD CONTAINS 132 CHARACTERES.                                     
024100 01  REG-LOGERRO.                                                         
024200     05 FILLER                    PIC X(132).                             
024300*                                                                         
024400 WORKING-STORAGE SECTION.                                                 
024500*                                                                         
024600*    CHAVE (TROCA) DA ORDENACAO BOLHA DA LINHA DO TEMPO E FLAG            
024700*    DE CONTROLE DA ABERTURA DE CADOCOR.DAT - ITENS 77, FORA DE           
024800*    QUALQUER GRUPO 01, POR SEREM CONTADORES/SINALIZADORES                
024900*    SOLTOS DE USO GERAL NO PROGRAMA.                                     
025000*    TROCA: LIGADO (1) QUANDO A PASSADA DA BOLHA DE 4052 MOVE             
025100*    ALGUM PAR DE POSICOES - SE FICAR ZERADA, A TABELA JA ESTA            
025200*    EM ORDEM E A ORDENACAO PARA.                                         
025300 77  WS-TROCA                     PIC 9(01) COMP VALUE ZERO.              
025400*    CADOCOR-ABERTO: 'S' SE CADOCOR.DAT EXISTIA E FOI ABERTO COM          
025500*    SUCESSO NESTA EXECUCAO (0150/0200); 'N' SE O ARQUIVO AINDA           
025600*    NAO EXISTIA (STATUS '30') E A TABELA COMECOU VAZIA.                  
025700 77  WS-CADOCOR-ABERTO            PIC X(01) VALUE 'N'.                    
025800     88 CADOCOR-ABERTO            VALUE 'S'.                              
025900*                                                                         
026000*    STATUS (FILE STATUS) DE CADA ARQUIVO DO PROCESSAMENTO.  O            
026100*    PROGRAMA TESTA ESTES CAMPOS APOS CADA OPEN/READ/WRITE; '00'          
026200*    E SEMPRE SUCESSO, '10' E FIM DE ARQUIVO E '30' E ARQUIVO             
026300*    INEXISTENTE NO OPEN (PADRAO DESTA CASA).                             
026400 01  WS-STATUS-ARQUIVOS.                                                  
026500     05 STATUS-TRN                PIC X(02) VALUE SPACES.                 
026600     05 STATUS-ENC                PIC X(02) VALUE SPACES.                 
026700     05 STATUS-OCO                PIC X(02) VALUE SPACES.                 
026800     05 STATUS-REL                PIC X(02) VALUE SPACES.                 
026900     05 STATUS-LOG                PIC X(02) VALUE SPACES.                 
027000     05 FILLER                    PIC X(06) VALUE SPACES.                 
027100*                                                                         
027200*    DOMINIO VALIDO DE STATUS DE RASTREIO (4 VALORES ACEITOS              
027300*    PELA TRANSACAO 'E').  QUALQUER OUTRO VALOR E REJEITADO NA            
027400*    VALIDACAO DE CAMPOS COM A MENSAGEM 'STATUS INVALIDO'.                
027500 01  WS-TAB-STATUS-VALIDOS.                                               
027600*    WS-STATUS-VALIDO RECEBE TRN-STATUS SO PARA SER TESTADO               
027700*    CONTRA A 88 ABAIXO - NAO E GRAVADO EM LUGAR NENHUM.                  
027800     05 WS-STATUS-VALIDO          PIC X(20) VALUE SPACES.                 
027900        88 STATUS-E-VALIDO        VALUE 'EM TRANSITO'                     
028000                                        'SAIDA PARA ENTREGA'              
028100                                        'ENTREGUE'                        
028200                                        'NAO ENTREGUE'.                   
028300     05 FILLER                    PIC X(10) VALUE SPACES.                 
028400*                                                                         
028500*    CONTADORES E INDICES DE TRABALHO, TODOS COMP (BINARIO) POR           
028600*    SEREM USADOS SO COMO SUBSCRITO/CONTADOR DE LACO.                     
028700 01  WS-CONTADORES.                                                       
028800*    QUANTIDADE DE OCORRENCIAS HOJE NA TABELA TAB-OCORRENCIAS.            
028900     05 WS-QTD-OCORR              PIC 9(04) COMP VALUE ZERO.              
029000*    QUANTIDADE DE ITENS NA LINHA DO TEMPO DA CONSULTA ATUAL.             
029100     05 WS-QTD-TIMELINE           PIC 9(04) COMP VALUE ZERO.              
029200*    PERCURSO SEQUENCIAL DE TAB-OCORRENCIAS (2020, 4010).                 
029300     05 WS-IDX-OCORR              PIC 9(04) COMP VALUE ZERO.              
029400*    INDICES DE TRABALHO DA BOLHA DE 4051/4052 E DO CALCULO DE            
029500*    TAMANHO DO CODIGO DE RASTREIO EM 1010.                               
029600     05 WS-IDX-TL1                PIC 9(04) COMP VALUE ZERO.              
029700     05 WS-IDX-TL2                PIC 9(04) COMP VALUE ZERO.              
029800     05 FILLER                    PIC X(08) VALUE SPACES.                 
029900*                                                                         
030000*    TOTALIZADORES DE FIM DE PROCESSAMENTO (OS-0677), IMPRESSOS           
030100*    EM 9000-IMPRIME-TOTAIS APOS A ULTIMA TRANSACAO.                      
030200 01  WS-TOTAIS.                                                           
030300     05 WS-TOT-LIDAS              PIC 9(06) COMP VALUE ZERO.              
030400     05 WS-TOT-CADASTRADAS        PIC 9(06) COMP VALUE ZERO.              
030500     05 WS-TOT-OCORRENCIAS        PIC 9(06) COMP VALUE ZERO.              
030600     05 WS-TOT-CONSULTAS          PIC 9(06) COMP VALUE ZERO.              
030700     05 WS-TOT-REJEITADAS         PIC 9(06) COMP VALUE ZERO.              
030800     05 FILLER                    PIC X(08) VALUE SPACES.                 
030900*                                                                         
031000*    GUARDA A ULTIMA OCORRENCIA ENCONTRADA PARA A ENCOMENDA EM            
031100*    PROCESSAMENTO, USADA PELA REGRA DE TRANSICAO DE STATUS               
031200*    (2010-PROCURA-ULTIMA-OCORRENCIA/2050-APLICA-REGRAS).                 
031300 01  WS-ULTIMA-OCORRENCIA.                                                
031400*    ZERO INDICA QUE NAO HA OCORRENCIA ANTERIOR PARA A ENCOMENDA.         
031500     05 WS-ULTIMA-DATA-HORA       PIC 9(14) VALUE ZEROS.                  
031600     05 WS-ULTIMO-STATUS          PIC X(20) VALUE SPACES.                 
031700     05 FILLER                    PIC X(06) VALUE SPACES.                 
031800*                                                                         
031900*    AREA DE TRABALHO PARA QUEBRAR UMA DATA/HORA DA TABELA DE             
032000*    OCORRENCIAS EM DIA/MES/ANO/HORA/MINUTO, NA HORA DE IMPRIMIR          
032100*    A LINHA DO TEMPO (4071-IMPRIME-LINHA-TIMELINE).                      
032200 01  WS-DATA-TRABALHO.                                                    
032300     05 WS-DATA-NUM               PIC 9(14) VALUE ZEROS.                  
032400*    REDEFINES SO PARA QUEBRAR EM SUBCAMPOS - NAO HA CAMPO NOVO.          
032500     05 WS-DATA-NUM-R REDEFINES WS-DATA-NUM.                              
032600        10 WS-DI-ANO              PIC 9(04).                              
032700        10 WS-DI-MES              PIC 9(02).                              
032800        10 WS-DI-DIA              PIC 9(02).                              
032900        10 WS-DI-HORA             PIC 9(02).                              
033000        10 WS-DI-MIN              PIC 9(02).                              
033100        10 WS-DI-SEG              PIC 9(02).                              
033200     05 FILLER                    PIC X(06) VALUE SPACES.                 
033300*                                                                         
033400*    AREA DE TRABALHO PARA CALCULAR O TAMANHO SIGNIFICATIVO (SEM          
033500*    BRANCOS A DIREITA) DO CODIGO DE RASTREIO DIGITADO, USADA EM          
033600*    1000-TRATA-CADASTRO/1010-CALCULA-TAMANHO-COD.                        
033700 01  WS-COD-RASTREIO-EDITADO.                                             
033800     05 WS-CR-TEXTO               PIC X(30).                              
033900*    REDEFINES EM VETOR DE 1 CARACTER PARA PERCORRER O CODIGO DE          
034000*    TRAS PARA FRENTE, POSICAO A POSICAO.                                 
034100     05 WS-CR-TEXTO-R REDEFINES WS-CR-TEXTO.                              
034200        10 WS-CR-CARACTER OCCURS 30 TIMES PIC X(01).                      
034300     05 FILLER                    PIC X(10) VALUE SPACES.                 
034400*                                                                         
034500*    AREA DE TROCA DA ORDENACAO BOLHA DA LINHA DO TEMPO - GUARDA          
034600*    TEMPORARIAMENTE UM ITEM DE TAB-TL-ITEM DURANTE A INVERSAO            
034700*    DE POSICOES EM 4052-COMPARA-TIMELINE.                                
034800 01  WS-TL-AUX.                                                           
034900     05 WS-TLA-STATUS             PIC X(20).                              
035000     05 WS-TLA-DATA-HORA          PIC 9(14).                              
035100     05 FILLER                    PIC X(06) VALUE SPACES.                 
035200*                                                                         
035300*    TABELA DE OCORRENCIAS EM MEMORIA (OS-0734 - 5000 POSICOES).          
035400*    CARREGADA DE CADOCOR.DAT NA ABERTURA, PESQUISADA SEQUEN-             
035500*    CIALMENTE (NAO TEM CHAVE UNICA - OS-1071) E REGRAVADA POR            
035600*    COMPLETO NO FIM DO PROCESSAMENTO.                                    
035700 01  TAB-OCORRENCIAS.                                                     
035800     05 TAB-OCORR OCCURS 5000 TIMES.                                      
035900        10 TO-COD-RASTREIO        PIC X(30).                              
036000        10 TO-STATUS              PIC X(20).                              
036100        10 TO-DATA-HORA           PIC 9(14).                              
036200        10 FILLER                 PIC X(06) VALUE SPACES.                 
036300*                                                                         
036400*    TABELA DE TRABALHO DA LINHA DO TEMPO DE UMA UNICA ENCOMENDA          
036500*    (OCORRENCIAS DA CONSULTA ATUAL, ANTES DE ORDENAR E IMPRIMIR).        
036600 01  TAB-TIMELINE.                                                        
036700     05 TAB-TL-ITEM OCCURS 500 TIMES.                                     
036800        10 TL-STATUS              PIC X(20).                              
036900        10 TL-DATA-HORA           PIC 9(14).                              
037000        10 FILLER                 PIC X(06) VALUE SPACES.                 
037100*                                                                         
037200*    CABECALHO DO RELATORIO DE LINHA DO TEMPO - 3 LINHAS.                 
037300 01  LINHA-CABECALHO1.                                                    
037400     05 FILLER                    PIC X(11) VALUE 'ENCOMENDA: '.          
037500     05 LC1-COD-RASTREIO          PIC X(30).                              
037600     05 FILLER                    PIC X(91) VALUE SPACES.                 
037700*                                                                         
037800 01  LINHA-CABECALHO2.                                                    
037900     05 FILLER                    PIC X(11) VALUE 'CLIENTE..: '.          
038000     05 LC2-CLIENTE               PIC X(40).                              
038100     05 FILLER                    PIC X(81) VALUE SPACES.                 
038200*                                                                         
038300 01  LINHA-CABECALHO3.                                                    
038400     05 FILLER                    PIC X(11) VALUE 'ENDERECO.: '.          
038500     05 LC3-ENDERECO              PIC X(60).                              
038600     05 FILLER                    PIC X(61) VALUE SPACES.                 
038700*                                                                         
038800*    LINHA DE DETALHE - UMA OCORRENCIA (DATA/HORA + STATUS).              
038900 01  LINHA-DETALHE.                                                       
039000     05 FILLER                    PIC X(02) VALUE SPACES.                 
039100     05 LD-DATA-HORA              PIC X(16).                              
039200     05 FILLER                    PIC X(02) VALUE SPACES.                 
039300     05 LD-STATUS                 PIC X(20).                              
039400     05 FILLER                    PIC X(92) VALUE SPACES.                 
039500*                                                                         
039600*    LINHA DE TOTALIZADOR DE FIM DE PROCESSAMENTO.                        
039700 01  LINHA-TOTAL.                                                         
039800     05 LT-DESCRICAO              PIC X(40).                              
039900     05 LT-VALOR                  PIC ZZZ,ZZ9.                            
040000     05 FILLER                    PIC X(85) VALUE SPACES.                 
040100*                                                                         
040200*    LINHA DO LOG DE ERRO E AUDITORIA - TIPO DA TRANSACAO, CODIGO         
040300*    DE RASTREIO E MENSAGEM DE REJEICAO.                                  
040400 01  LINHA-ERRO.                                                          
040500     05 LE-TIPO-TRANSACAO         PIC X(01).                              
040600     05 FILLER                    PIC X(01) VALUE SPACE.                  
040700     05 LE-COD-RASTREIO           PIC X(30).                              
040800     05 FILLER                    PIC X(01) VALUE SPACE.                  
040900     05 LE-MENSAGEM               PIC X(99).                              
041000*                                                                         
041100 PROCEDURE DIVISION.                                                      
041200*                                                                         
041300*----------------------------------------------------------------         
041400*    0100 A 0210 - ABERTURA DOS ARQUIVOS.  CADENC.DAT E ABERTO            
041500*    I-O (INDEXADO) E PERMANECE ABERTO DURANTE TODO O RUN, POIS           
041600*    E LIDO E GRAVADO TRANSACAO A TRANSACAO (OS-1066).  CADOCOR           
041700*    E CARREGADO EM TABELA (0200-CARREGA-OCORRENCIAS).                    
041800*----------------------------------------------------------------         
041900*    ABRE TRANENC.DAT (ENTRADA), RELATO E LOGERRO (SAIDA).  O             
042000*    ARQUIVO DE TRANSACOES TEM QUE EXISTIR - SEM ELE NAO HA NADA          
042100*    A PROCESSAR, O RUN E ABORTADO.                                       
042200 0100-ABRE-ARQUIVOS.                                                      
042300*    SEM TRANENC.DAT, NAO HA TRANSACAO ALGUMA A PROCESSAR.                
042400     OPEN INPUT TRANENC                                                   
042500     IF STATUS-TRN NOT = '00'                                             
042600        DISPLAY 'TRANENC.DAT INEXISTENTE OU INVALIDO - ABORTADO'          
042700        STOP RUN.                                                         
042800*    RELATORIO E LOG SAO SEMPRE RECRIADOS NO INICIO DO RUN.               
042900     OPEN OUTPUT RELATO.                                                  
043000     OPEN OUTPUT LOGERRO.                                                 
043100*    CADENC.DAT E ABERTO I-O (LEITURA E GRAVACAO) PORQUE E LIDO           
043200*    PELA CHAVE EM CADA TRANSACAO 'O'/'E'/'Q' E GRAVADO DIRETO            
043300*    QUANDO UMA ENCOMENDA NOVA E CADASTRADA (OS-1066).                    
043400     OPEN I-O CADENC                                                      
043500     IF STATUS-ENC = '00'                                                 
043600        GO TO 0150-ABRE-CADOCOR.                                          
043700     IF STATUS-ENC NOT = '30'                                             
043800        DISPLAY 'ERRO AO ABRIR CADENC.DAT - STATUS ' STATUS-ENC           
043900        STOP RUN.                                                         
044000*    PRIMEIRA EXECUCAO - CADENC.DAT AINDA NAO EXISTE (STATUS              
044100*    '30').  CRIADO AUTOMATICAMENTE, SEM PERGUNTAR AO OPERADOR            
044200*    (OS-1098, PROCESSO E BATCH, NAO TEM TELA) E REABERTO I-O.            
044300     OPEN OUTPUT CADENC.                                                  
044400     CLOSE CADENC.                                                        
044500     OPEN I-O CADENC                                                      
044600     IF STATUS-ENC NOT = '00'                                             
044700        DISPLAY 'ERRO AO CRIAR CADENC.DAT - STATUS ' STATUS-ENC           
044800        STOP RUN.                                                         
044900*                                                                         
045000*    CADOCOR.DAT E ABERTO SO PARA LEITURA - A CARGA NA TABELA             
045100*    COMECA EM 0200, O ARQUIVO E REGRAVADO NO FIM (0950).                 
045200 0150-ABRE-CADOCOR.                                                       
045300     OPEN INPUT CADOCOR                                                   
045400     IF STATUS-OCO = '00'                                                 
045500        MOVE 'S' TO WS-CADOCOR-ABERTO                                     
045600        GO TO 0200-CARREGA-OCORRENCIAS.                                   
045700     IF STATUS-OCO = '30'                                                 
045800*    CADOCOR.DAT TAMBEM AINDA NAO EXISTE - TABELA FICA VAZIA E O          
045900*    ARQUIVO SERA CRIADO NA REGRAVACAO DE FIM DE PROCESSAMENTO            
046000*    (0950-GRAVA-OCORRENCIAS ABRE OUTPUT DIRETO, SEM ERRO).               
046100        MOVE ZERO TO WS-QTD-OCORR                                         
046200        GO TO 0600-PROCESSA-TRANSACOES.                                   
046300     DISPLAY 'ERRO AO ABRIR CADOCOR.DAT - STATUS ' STATUS-OCO             
046400     STOP RUN.                                                            
046500*                                                                         
046600*    CARGA DE CADOCOR.DAT EM TABELA (OS-0734/OS-1071).  NAO HA            
046700*    CHAVE UNICA NESTE ARQUIVO - UMA ENCOMENDA PODE TER VARIAS            
046800*    OCORRENCIAS - POR ISSO A TABELA NAO E ORDENADA E A PESQUISA          
046900*    MAIS ABAIXO E SEMPRE SEQUENCIAL.                                     
047000 0200-CARREGA-OCORRENCIAS.                                                
047100     MOVE ZERO TO WS-QTD-OCORR.                                           
047200*                                                                         
047300*    LE UM REGISTRO DE CADOCOR.DAT E EMPILHA NA TABELA.  STATUS           
047400*    '10' (FIM DE ARQUIVO) FECHA O ARQUIVO - DEPOIS DISTO QUEM            
047500*    MANTEM AS OCORRENCIAS E SO A TABELA, ATE A REGRAVACAO FINAL.         
047600 0210-LE-OCORRENCIA.                                                      
047700     READ CADOCOR                                                         
047800*    FIM DE ARQUIVO - CADOCOR.DAT TODO CARREGADO NA TABELA, O             
047900*    ARQUIVO E FECHADO E SO E REABERTO (EM OUTPUT) NA REGRAVACAO          
048000*    FINAL (0950-GRAVA-OCORRENCIAS).                                      
048100     IF STATUS-OCO = '10'                                                 
048200        CLOSE CADOCOR                                                     
048300        MOVE 'N' TO WS-CADOCOR-ABERTO                                     
048400        GO TO 0600-PROCESSA-TRANSACOES.                                   
048500     IF STATUS-OCO NOT = '00'                                             
048600        DISPLAY 'ERRO DE LEITURA EM CADOCOR.DAT - STATUS '                
048700                STATUS-OCO                                                
048800        STOP RUN.                                                         
048900*    EMPILHA O REGISTRO LIDO NA PROXIMA POSICAO LIVRE DA TABELA.          
049000     ADD 1 TO WS-QTD-OCORR.                                               
049100     MOVE OCO-COD-RASTREIO TO TO-COD-RASTREIO (WS-QTD-OCORR).             
049200     MOVE OCO-STATUS       TO TO-STATUS (WS-QTD-OCORR).                   
049300     MOVE OCO-DATA-HORA    TO TO-DATA-HORA (WS-QTD-OCORR).                
049400     GO TO 0210-LE-OCORRENCIA.                                            
049500*                                                                         
049600*----------------------------------------------------------------         
049700*    0600 A 0610 - LACO PRINCIPAL DE LEITURA E DESPACHO DAS               
049800*    TRANSACOES PELO TIPO (O-CADASTRO, E-OCORRENCIA, Q-CONSULTA).         
049900*----------------------------------------------------------------         
050000*    ENTRADA DO LACO PRINCIPAL - SO ROTULO, O TRABALHO COMECA EM          
050100*    0610 (SEPARADOS PARA MANTER O PADRAO xx00/xx10 DA CASA).             
050200 0600-PROCESSA-TRANSACOES.                                                
050300*                                                                         
050400*    LE A PROXIMA TRANSACAO.  FIM DE ARQUIVO (STATUS '10') ENCA-          
050500*    MINHA PARA A REGRAVACAO FINAL DE CADOCOR.DAT E TOTALIZADO-           
050600*    RES; QUALQUER OUTRO STATUS DIFERENTE DE '00' E ERRO FATAL.           
050700 0610-LE-TRANSACAO.                                                       
050800     READ TRANENC                                                         
050900*    FIM DO ARQUIVO DE TRANSACOES - O RUN SEGUE PARA A REGRAVACAO         
051000*    DE CADOCOR.DAT E OS TOTALIZADORES DE FIM DE PROCESSAMENTO.           
051100     IF STATUS-TRN = '10'                                                 
051200        GO TO 0950-GRAVA-OCORRENCIAS.                                     
051300     IF STATUS-TRN NOT = '00'                                             
051400        DISPLAY 'ERRO DE LEITURA EM TRANENC.DAT - STATUS '                
051500                STATUS-TRN                                                
051600        STOP RUN.                                                         
051700*    MAIS UMA TRANSACAO LIDA - ENTRA NO TOTAL MESMO QUE VENHA A           
051800*    SER REJEITADA MAIS ABAIXO (OS-1233).                                 
051900     ADD 1 TO WS-TOT-LIDAS.                                               
052000*    DESPACHO PELO TIPO DA TRANSACAO - 'O' CADASTRO, 'E' OCOR-            
052100*    RENCIA, 'Q' CONSULTA.  QUALQUER OUTRO CAI NA REJEICAO                
052200*    GENERICA ABAIXO.                                                     
052300     IF TRN-TIPO = 'O'                                                    
052400        GO TO 1000-TRATA-CADASTRO.                                        
052500     IF TRN-TIPO = 'E'                                                    
052600        GO TO 2000-TRATA-OCORRENCIA.                                      
052700     IF TRN-TIPO = 'Q'                                                    
052800        GO TO 4000-TRATA-CONSULTA.                                        
052900*    TIPO DESCONHECIDO - NEM 'O', NEM 'E', NEM 'Q'.  REJEITA E            
053000*    CONTINUA O PROCESSAMENTO DAS TRANSACOES SEGUINTES.                   
053100     MOVE TRN-TIPO         TO LE-TIPO-TRANSACAO.                          
053200     MOVE TRN-COD-RASTREIO TO LE-COD-RASTREIO.                            
053300     MOVE 'Tipo de transacao invalido.' TO LE-MENSAGEM.                   
053400*    GRAVA O REGISTRO DE REJEICAO NO LOG DE ERRO E AUDITORIA.             
053500     WRITE REG-LOGERRO FROM LINHA-ERRO.                                   
053600*    CONTABILIZA MAIS UMA TRANSACAO REJEITADA.                            
053700     ADD 1 TO WS-TOT-REJEITADAS.                                          
053800*    VOLTA AO LACO PRINCIPAL PARA LER A PROXIMA TRANSACAO.                
053900     GO TO 0610-LE-TRANSACAO.                                             
054000*                                                                         
054100*----------------------------------------------------------------         
054200*    1000 A 1153 - CADASTRO DE NOVA ENCOMENDA (TRN-TIPO = 'O').           
054300*    VALIDA OS CAMPOS, TENTA LER CADENC.DAT PELA CHAVE (OS-1066)          
054400*    E, SE A CHAVE NAO EXISTIR, GRAVA A ENCOMENDA NOVA.                   
054500*----------------------------------------------------------------         
054600 1000-TRATA-CADASTRO.                                                     
054700*    CODIGO EM BRANCO CAI DIRETO NA REJEICAO DE TAMANHO (OS-0459)         
054800*    - TAMANHO SIGNIFICATIVO ZERO E SEMPRE MENOR QUE 10.                  
054900     IF TRN-COD-RASTREIO = SPACES                                         
055000        GO TO 1095-REJEITA-TAMANHO-COD.                                   
055100     MOVE TRN-COD-RASTREIO TO WS-CR-TEXTO.                                
055200     MOVE 30 TO WS-IDX-TL1.                                               
055300*                                                                         
055400*    CALCULA O TAMANHO SIGNIFICATIVO DO CODIGO, PROCURANDO DE             
055500*    TRAS PARA FRENTE O ULTIMO CARACTER NAO BRANCO.                       
055600 1010-CALCULA-TAMANHO-COD.                                                
055700*    CHEGOU NA POSICAO 1 SEM ACHAR CARACTER NAO BRANCO - CODIGO           
055800*    TODO EM BRANCO (NAO DEVERIA CAIR AQUI, JA TRATADO EM 1000,           
055900*    MAS O TESTE FICA POR SEGURANCA).                                     
056000     IF WS-IDX-TL1 = 0                                                    
056100        GO TO 1095-REJEITA-TAMANHO-COD.                                   
056200*    ACHOU O ULTIMO CARACTER SIGNIFICATIVO - WS-IDX-TL1 GUARDA O          
056300*    TAMANHO SIGNIFICATIVO DO CODIGO NESTE PONTO.                         
056400     IF WS-CR-CARACTER (WS-IDX-TL1) NOT = SPACE                           
056500        GO TO 1020-TESTA-TAMANHO-COD.                                     
056600     SUBTRACT 1 FROM WS-IDX-TL1.                                          
056700     GO TO 1010-CALCULA-TAMANHO-COD.                                      
056800*                                                                         
056900*    VALIDA A FAIXA DE TAMANHO (10 A 30, OS-0459) E OS DEMAIS             
057000*    CAMPOS OBRIGATORIOS DO CADASTRO.                                     
057100 1020-TESTA-TAMANHO-COD.                                                  
057200*    FORA DA FAIXA DE 10 A 30 POSICOES SIGNIFICATIVAS (OS-0459).          
057300     IF WS-IDX-TL1 < 10 OR WS-IDX-TL1 > 30                                
057400        GO TO 1095-REJEITA-TAMANHO-COD.                                   
057500*    NOME DO CLIENTE E ENDERECO DE ENTREGA SAO OBRIGATORIOS.              
057600     IF TRN-CLIENTE = SPACES                                              
057700        GO TO 1096-REJEITA-CLIENTE-BRANCO.                                
057800     IF TRN-ENDERECO = SPACES                                             
057900        GO TO 1097-REJEITA-ENDERECO-BRANCO.                               
058000*    TENTA LOCALIZAR O CODIGO EM CADENC.DAT.  SE A LEITURA CAIR           
058100*    EM INVALID KEY, A CHAVE ESTA LIVRE E A ENCOMENDA PODE SER            
058200*    GRAVADA (MESMO IDIOMA DO CADALUNO-COB PARA MATRICULA NOVA).          
058300     MOVE TRN-COD-RASTREIO TO ENC-COD-RASTREIO.                           
058400     READ CADENC INVALID KEY                                              
058500          GO TO 1150-GRAVA-PEDIDO.                                        
058600     GO TO 1098-REJEITA-DUPLICADO.                                        
058700*                                                                         
058800*    REJEICAO POR TAMANHO (OS-0459) - CODIGO EM BRANCO OU COM             
058900*    MENOS DE 10 OU MAIS DE 30 POSICOES SIGNIFICATIVAS.                   
059000 1095-REJEITA-TAMANHO-COD.                                                
059100*    MONTA O REGISTRO DO LOG: TIPO DA TRANSACAO, CODIGO DE                
059200     MOVE 'O'              TO LE-TIPO-TRANSACAO.                          
059300     MOVE TRN-COD-RASTREIO TO LE-COD-RASTREIO.                            
059400     STRING 'Codigo de rastreamento deve ter entre 10 e 30 '              
059500            'caracteres'             DELIMITED BY SIZE                    
059600            INTO LE-MENSAGEM.                                             
059700*    GRAVA O REGISTRO DE REJEICAO NO LOG DE ERRO E AUDITORIA.             
059800     WRITE REG-LOGERRO FROM LINHA-ERRO.                                   
059900*    CONTABILIZA MAIS UMA TRANSACAO REJEITADA.                            
060000     ADD 1 TO WS-TOT-REJEITADAS.                                          
060100*    VOLTA AO LACO PRINCIPAL PARA LER A PROXIMA TRANSACAO.                
060200     GO TO 0610-LE-TRANSACAO.                                             
060300*                                                                         
060400*    REJEICAO POR NOME DO CLIENTE EM BRANCO.                              
060500 1096-REJEITA-CLIENTE-BRANCO.                                             
060600*    MONTA O REGISTRO DO LOG: TIPO DA TRANSACAO, CODIGO DE                
060700     MOVE 'O'              TO LE-TIPO-TRANSACAO.                          
060800     MOVE TRN-COD-RASTREIO TO LE-COD-RASTREIO.                            
060900     MOVE 'Nome do cliente nao pode ser em branco.'                       
061000          TO LE-MENSAGEM.                                                 
061100*    GRAVA O REGISTRO DE REJEICAO NO LOG DE ERRO E AUDITORIA.             
061200     WRITE REG-LOGERRO FROM LINHA-ERRO.                                   
061300*    CONTABILIZA MAIS UMA TRANSACAO REJEITADA.                            
061400     ADD 1 TO WS-TOT-REJEITADAS.                                          
061500*    VOLTA AO LACO PRINCIPAL PARA LER A PROXIMA TRANSACAO.                
061600     GO TO 0610-LE-TRANSACAO.                                             
061700*                                                                         
061800*    REJEICAO POR ENDERECO DE ENTREGA EM BRANCO.                          
061900 1097-REJEITA-ENDERECO-BRANCO.                                            
062000*    MONTA O REGISTRO DO LOG: TIPO DA TRANSACAO, CODIGO DE                
062100     MOVE 'O'              TO LE-TIPO-TRANSACAO.                          
062200     MOVE TRN-COD-RASTREIO TO LE-COD-RASTREIO.                            
062300     MOVE 'Endereco de entrega nao pode ser em branco.'                   
062400          TO LE-MENSAGEM.                                                 
062500*    GRAVA O REGISTRO DE REJEICAO NO LOG DE ERRO E AUDITORIA.             
062600     WRITE REG-LOGERRO FROM LINHA-ERRO.                                   
062700*    CONTABILIZA MAIS UMA TRANSACAO REJEITADA.                            
062800     ADD 1 TO WS-TOT-REJEITADAS.                                          
062900*    VOLTA AO LACO PRINCIPAL PARA LER A PROXIMA TRANSACAO.                
063000     GO TO 0610-LE-TRANSACAO.                                             
063100*                                                                         
063200*    REJEICAO POR CODIGO DE RASTREIO JA CADASTRADO - A LEITURA            
063300*    EM 1020 ACHOU O REGISTRO (NAO CAIU EM INVALID KEY).                  
063400 1098-REJEITA-DUPLICADO.                                                  
063500*    MONTA O REGISTRO DO LOG: TIPO DA TRANSACAO, CODIGO DE                
063600     MOVE 'O'              TO LE-TIPO-TRANSACAO.                          
063700     MOVE TRN-COD-RASTREIO TO LE-COD-RASTREIO.                            
063800     STRING 'Ja existe uma encomenda cadastrada com o codigo '            
063900            'de rastreio: '      DELIMITED BY SIZE                        
064000            TRN-COD-RASTREIO     DELIMITED BY SIZE                        
064100            INTO LE-MENSAGEM.                                             
064200*    GRAVA O REGISTRO DE REJEICAO NO LOG DE ERRO E AUDITORIA.             
064300     WRITE REG-LOGERRO FROM LINHA-ERRO.                                   
064400*    CONTABILIZA MAIS UMA TRANSACAO REJEITADA.                            
064500     ADD 1 TO WS-TOT-REJEITADAS.                                          
064600*    VOLTA AO LACO PRINCIPAL PARA LER A PROXIMA TRANSACAO.                
064700     GO TO 0610-LE-TRANSACAO.                                             
064800*                                                                         
064900*    GRAVACAO DA ENCOMENDA NOVA DIRETO EM CADENC.DAT E ECO NO             
065000*    RELATORIO (CABECALHO DE 3 LINHAS, SEM DETALHE).                      
065100 1150-GRAVA-PEDIDO.                                                       
065200*    MONTA O REGISTRO E GRAVA EM CADENC.DAT PELA CHAVE (OS-1066).         
065300     MOVE TRN-COD-RASTREIO TO ENC-COD-RASTREIO.                           
065400     MOVE TRN-CLIENTE      TO ENC-CLIENTE.                                
065500     MOVE TRN-ENDERECO     TO ENC-ENDERECO.                               
065600     WRITE REG-CADENC.                                                    
065700     ADD 1 TO WS-TOT-CADASTRADAS.                                         
065800*    ECO DO CADASTRO NO RELATORIO - SO O CABECALHO DE 3 LINHAS,           
065900*    SEM LINHA DE DETALHE (NAO HA OCORRENCIA AINDA).                      
066000     MOVE TRN-COD-RASTREIO TO LC1-COD-RASTREIO.                           
066100     MOVE TRN-CLIENTE      TO LC2-CLIENTE.                                
066200     MOVE TRN-ENDERECO     TO LC3-ENDERECO.                               
066300     WRITE REG-RELATO FROM LINHA-CABECALHO1.                              
066400     WRITE REG-RELATO FROM LINHA-CABECALHO2.                              
066500     WRITE REG-RELATO FROM LINHA-CABECALHO3.                              
066600*    VOLTA AO LACO PRINCIPAL PARA LER A PROXIMA TRANSACAO.                
066700     GO TO 0610-LE-TRANSACAO.                                             
066800*                                                                         
066900*----------------------------------------------------------------         
067000*    2000 A 2200 - REGISTRO DE OCORRENCIA DE RASTREIO                     
067100*    (TRN-TIPO = 'E').  LOCALIZA A ENCOMENDA EM CADENC.DAT PELA           
067200*    CHAVE, APURA O ULTIMO STATUS NA TABELA DE OCORRENCIAS E              
067300*    APLICA AS REGRAS DE TRANSICAO (OS-0203).                             
067400*----------------------------------------------------------------         
067500 2000-TRATA-OCORRENCIA.                                                   
067600*    LOCALIZA A ENCOMENDA.  SE ACHAR, ENC-CLIENTE/ENC-ENDERECO            
067700*    FICAM CARREGADOS NO BUFFER DO ARQUIVO PARA O ECO NO                  
067800*    RELATORIO MAIS ABAIXO (2200-GRAVA-OCORRENCIA).                       
067900     MOVE TRN-COD-RASTREIO TO ENC-COD-RASTREIO.                           
068000     READ CADENC INVALID KEY                                              
068100          GO TO 2090-ENCOMENDA-NAO-ACHADA.                                
068200     MOVE TRN-STATUS TO WS-STATUS-VALIDO.                                 
068300     IF NOT STATUS-E-VALIDO                                               
068400        GO TO 2095-REJEITA-STATUS-INVALIDO.                               
068500*                                                                         
068600*    PROCURA, NA TABELA CARREGADA DE CADOCOR.DAT, A OCORRENCIA            
068700*    MAIS RECENTE (MAIOR DATA/HORA) DESTA ENCOMENDA.                      
068800*    ZERA A AREA DE TRABALHO E COMECA A VARREDURA DA TABELA DE            
068900*    OCORRENCIAS NA POSICAO 1.                                            
069000 2010-PROCURA-ULTIMA-OCORRENCIA.                                          
069100     MOVE ZEROS  TO WS-ULTIMA-DATA-HORA.                                  
069200     MOVE SPACES TO WS-ULTIMO-STATUS.                                     
069300     MOVE 1 TO WS-IDX-OCORR.                                              
069400*                                                                         
069500*    VARREDURA SEQUENCIAL (OS-1071, SEM CHAVE UNICA) DE TODA A            
069600*    TABELA, GUARDANDO SO A OCORRENCIA COM A MAIOR DATA/HORA              
069700*    DESTA ENCOMENDA (OS-1420 - EM CASO DE EMPATE, PREVALECE A            
069800*    QUE VEM DEPOIS NO ARQUIVO, POR ISSO O TESTE USA '>=').               
069900 2020-PROCURA-LOOP.                                                       
070000*    FIM DA TABELA - SEGUE PARA O MOTOR DE REGRAS COM A ULTIMA            
070100*    OCORRENCIA (SE HOUVE ALGUMA) JA GUARDADA.                            
070200     IF WS-IDX-OCORR > WS-QTD-OCORR                                       
070300        GO TO 2050-APLICA-REGRAS.                                         
070400*    SO INTERESSA A OCORRENCIA DESTA ENCOMENDA; DENTRE ESSAS, SO          
070500*    FICA A DE MAIOR DATA/HORA (VER COMENTARIO DO PARAGRAFO).             
070600     IF TO-COD-RASTREIO (WS-IDX-OCORR) = TRN-COD-RASTREIO                 
070700        IF TO-DATA-HORA (WS-IDX-OCORR) >= WS-ULTIMA-DATA-HORA             
070800           MOVE TO-DATA-HORA (WS-IDX-OCORR)                               
070900                TO WS-ULTIMA-DATA-HORA                                    
071000           MOVE TO-STATUS (WS-IDX-OCORR)                                  
071100                TO WS-ULTIMO-STATUS.                                      
071200     ADD 1 TO WS-IDX-OCORR.                                               
071300     GO TO 2020-PROCURA-LOOP.                                             
071400*                                                                         
071500*    MOTOR DE REGRAS DE TRANSICAO (OS-0203).  SEM OCORRENCIA              
071600*    ANTERIOR, QUALQUER STATUS E ACEITO.                                  
071700 2050-APLICA-REGRAS.                                                      
071800*    SEM OCORRENCIA ANTERIOR - PRIMEIRA OCORRENCIA DA ENCOMENDA,          
071900*    QUALQUER STATUS DO DOMINIO E ACEITO SEM MAIS TESTE.                  
072000     IF WS-ULTIMA-DATA-HORA = ZEROS                                       
072100        GO TO 2200-GRAVA-OCORRENCIA.                                      
072200*    REGRA 1 (OS-0203) - 'ENTREGUE' E ESTADO TERMINAL.                    
072300     IF WS-ULTIMO-STATUS = 'ENTREGUE'                                     
072400        GO TO 2096-REJEITA-TERMINAL.                                      
072500*    REGRA 2 (OS-0203/OS-1301) - APOS 'NAO ENTREGUE' SO SE ACEITA         
072600*    NOVA 'SAIDA PARA ENTREGA' (NOVA TENTATIVA NO MESMO DIA OU            
072700*    DEPOIS).                                                             
072800     IF WS-ULTIMO-STATUS = 'NAO ENTREGUE' AND                             
072900        TRN-STATUS NOT = 'SAIDA PARA ENTREGA'                             
073000        GO TO 2097-REJEITA-POS-NAO-ENTREGUE.                              
073100*    PASSOU POR TODAS AS REGRAS - LIBERA A GRAVACAO.                      
073200     GO TO 2200-GRAVA-OCORRENCIA.                                         
073300*                                                                         
073400*    REJEICAO POR ENCOMENDA NAO CADASTRADA - A LEITURA DE CADENC          
073500*    EM 2000 CAIU EM INVALID KEY.                                         
073600 2090-ENCOMENDA-NAO-ACHADA.                                               
073700*    MONTA O REGISTRO DO LOG: TIPO DA TRANSACAO, CODIGO DE                
073800     MOVE 'E'              TO LE-TIPO-TRANSACAO.                          
073900     MOVE TRN-COD-RASTREIO TO LE-COD-RASTREIO.                            
074000     MOVE 'Encomenda nao encontrada.' TO LE-MENSAGEM.                     
074100*    GRAVA O REGISTRO DE REJEICAO NO LOG DE ERRO E AUDITORIA.             
074200     WRITE REG-LOGERRO FROM LINHA-ERRO.                                   
074300*    CONTABILIZA MAIS UMA TRANSACAO REJEITADA.                            
074400     ADD 1 TO WS-TOT-REJEITADAS.                                          
074500*    VOLTA AO LACO PRINCIPAL PARA LER A PROXIMA TRANSACAO.                
074600     GO TO 0610-LE-TRANSACAO.                                             
074700*                                                                         
074800*    REJEICAO POR STATUS FORA DO DOMINIO (WS-TAB-STATUS-VALIDOS).         
074900 2095-REJEITA-STATUS-INVALIDO.                                            
075000*    MONTA O REGISTRO DO LOG: TIPO DA TRANSACAO, CODIGO DE                
075100     MOVE 'E'              TO LE-TIPO-TRANSACAO.                          
075200     MOVE TRN-COD-RASTREIO TO LE-COD-RASTREIO.                            
075300     MOVE 'Status invalido' TO LE-MENSAGEM.                               
075400*    GRAVA O REGISTRO DE REJEICAO NO LOG DE ERRO E AUDITORIA.             
075500     WRITE REG-LOGERRO FROM LINHA-ERRO.                                   
075600*    CONTABILIZA MAIS UMA TRANSACAO REJEITADA.                            
075700     ADD 1 TO WS-TOT-REJEITADAS.                                          
075800*    VOLTA AO LACO PRINCIPAL PARA LER A PROXIMA TRANSACAO.                
075900     GO TO 0610-LE-TRANSACAO.                                             
076000*                                                                         
076100*    REGRA 1 (OS-0203) - ENCOMENDA JA ENTREGUE E ESTADO TERMI-            
076200*    NAL, NAO RECEBE MAIS NENHUMA OCORRENCIA.                             
076300 2096-REJEITA-TERMINAL.                                                   
076400*    MONTA O REGISTRO DO LOG: TIPO DA TRANSACAO, CODIGO DE                
076500     MOVE 'E'              TO LE-TIPO-TRANSACAO.                          
076600     MOVE TRN-COD-RASTREIO TO LE-COD-RASTREIO.                            
076700     MOVE "A encomenda ja foi marcada como 'ENTREGUE'."                   
076800          TO LE-MENSAGEM.                                                 
076900*    GRAVA O REGISTRO DE REJEICAO NO LOG DE ERRO E AUDITORIA.             
077000     WRITE REG-LOGERRO FROM LINHA-ERRO.                                   
077100*    CONTABILIZA MAIS UMA TRANSACAO REJEITADA.                            
077200     ADD 1 TO WS-TOT-REJEITADAS.                                          
077300*    VOLTA AO LACO PRINCIPAL PARA LER A PROXIMA TRANSACAO.                
077400     GO TO 0610-LE-TRANSACAO.                                             
077500*                                                                         
077600*    REGRA 2 (OS-0203) - DEPOIS DE 'NAO ENTREGUE' SO SE ACEITA            
077700*    'SAIDA PARA ENTREGA' (NOVA TENTATIVA DE ENTREGA).                    
077800 2097-REJEITA-POS-NAO-ENTREGUE.                                           
077900*    MONTA O REGISTRO DO LOG: TIPO DA TRANSACAO, CODIGO DE                
078000     MOVE 'E'              TO LE-TIPO-TRANSACAO.                          
078100     MOVE TRN-COD-RASTREIO TO LE-COD-RASTREIO.                            
078200     STRING "Apos 'NAO ENTREGUE', o unico status permitido e "            
078300            "'SAIDA PARA ENTREGA'."  DELIMITED BY SIZE                    
078400            INTO LE-MENSAGEM.                                             
078500*    GRAVA O REGISTRO DE REJEICAO NO LOG DE ERRO E AUDITORIA.             
078600     WRITE REG-LOGERRO FROM LINHA-ERRO.                                   
078700*    CONTABILIZA MAIS UMA TRANSACAO REJEITADA.                            
078800     ADD 1 TO WS-TOT-REJEITADAS.                                          
078900*    VOLTA AO LACO PRINCIPAL PARA LER A PROXIMA TRANSACAO.                
079000     GO TO 0610-LE-TRANSACAO.                                             
079100*                                                                         
079200*    GRAVA A OCORRENCIA NO FINAL DA TABELA (SEM NECESSIDADE DE            
079300*    ORDENACAO - A ORDENACAO SO E EXIGIDA NA IMPRESSAO DA LINHA           
079400*    DO TEMPO, PARAGRAFO 4050) E ECOA NO RELATORIO.                       
079500 2200-GRAVA-OCORRENCIA.                                                   
079600*    A OCORRENCIA SO ENTRA NA TABELA - NAO HA GRAVACAO EM                 
079700*    CADOCOR.DAT AQUI; O ARQUIVO E REGRAVADO POR COMPLETO SO NO           
079800*    FIM DO PROCESSAMENTO (0950-GRAVA-OCORRENCIAS).                       
079900     ADD 1 TO WS-QTD-OCORR.                                               
080000     MOVE TRN-COD-RASTREIO TO TO-COD-RASTREIO (WS-QTD-OCORR).             
080100     MOVE TRN-STATUS       TO TO-STATUS (WS-QTD-OCORR).                   
080200     MOVE TRN-DATA-HORA    TO TO-DATA-HORA (WS-QTD-OCORR).                
080300     ADD 1 TO WS-TOT-OCORRENCIAS.                                         
080400*    ECO NO RELATORIO: CABECALHO (OS-1355) MAIS A LINHA DE                
080500*    DETALHE COM A DATA/HORA E O STATUS DESTA OCORRENCIA.                 
080600     MOVE TRN-COD-RASTREIO TO LC1-COD-RASTREIO.                           
080700     MOVE ENC-CLIENTE      TO LC2-CLIENTE.                                
080800     MOVE ENC-ENDERECO     TO LC3-ENDERECO.                               
080900     WRITE REG-RELATO FROM LINHA-CABECALHO1.                              
081000     WRITE REG-RELATO FROM LINHA-CABECALHO2.                              
081100     WRITE REG-RELATO FROM LINHA-CABECALHO3.                              
081200*    MONTA DD/MM/AAAA HH:MM A PARTIR DE TRN-DATA-HORA-R.                  
081300     STRING TRN-DH-DIA  DELIMITED BY SIZE                                 
081400            '/'          DELIMITED BY SIZE                                
081500            TRN-DH-MES  DELIMITED BY SIZE                                 
081600            '/'          DELIMITED BY SIZE                                
081700            TRN-DH-ANO  DELIMITED BY SIZE                                 
081800            ' '          DELIMITED BY SIZE                                
081900            TRN-DH-HORA DELIMITED BY SIZE                                 
082000            ':'          DELIMITED BY SIZE                                
082100            TRN-DH-MIN  DELIMITED BY SIZE                                 
082200       INTO LD-DATA-HORA.                                                 
082300     MOVE TRN-STATUS TO LD-STATUS.                                        
082400     WRITE REG-RELATO FROM LINHA-DETALHE.                                 
082500*    VOLTA AO LACO PRINCIPAL PARA LER A PROXIMA TRANSACAO.                
082600     GO TO 0610-LE-TRANSACAO.                                             
082700*                                                                         
082800*----------------------------------------------------------------         
082900*    4000 A 4095 - CONSULTA DE RASTREIO (TRN-TIPO = 'Q').                 
083000*    MONTA A LINHA DO TEMPO DA ENCOMENDA EM ORDEM CRESCENTE DE            
083100*    DATA/HORA, AINDA QUE GRAVADAS FORA DE ORDEM NO ARQUIVO               
083200*    CADOCOR.DAT (OS-0522).                                               
083300*----------------------------------------------------------------         
083400 4000-TRATA-CONSULTA.                                                     
083500*    LOCALIZA A ENCOMENDA EM CADENC.DAT PELA CHAVE, MESMO IDIOMA          
083600*    DE 2000 - SE NAO ACHAR, NAO HA LINHA DO TEMPO A MOSTRAR.             
083700     MOVE TRN-COD-RASTREIO TO ENC-COD-RASTREIO.                           
083800     READ CADENC INVALID KEY                                              
083900          GO TO 4090-ENCOMENDA-NAO-ACHADA.                                
084000*    CABECALHO DA CONSULTA - MESMO LAYOUT DO CADASTRO/OCORRENCIA.         
084100     MOVE TRN-COD-RASTREIO TO LC1-COD-RASTREIO.                           
084200     MOVE ENC-CLIENTE      TO LC2-CLIENTE.                                
084300     MOVE ENC-ENDERECO     TO LC3-ENDERECO.                               
084400     WRITE REG-RELATO FROM LINHA-CABECALHO1.                              
084500     WRITE REG-RELATO FROM LINHA-CABECALHO2.                              
084600     WRITE REG-RELATO FROM LINHA-CABECALHO3.                              
084700     MOVE ZERO TO WS-QTD-TIMELINE.                                        
084800     MOVE 1 TO WS-IDX-OCORR.                                              
084900*                                                                         
085000*    VARRE A TABELA DE OCORRENCIAS (SEMPRE SEQUENCIAL - OS-1071)          
085100*    SEPARANDO AS QUE PERTENCEM A ESTA ENCOMENDA.                         
085200 4010-COLETA-OCORRENCIA.                                                  
085300*    TABELA TODA PERCORRIDA - SEGUE PARA A ORDENACAO BOLHA.               
085400     IF WS-IDX-OCORR > WS-QTD-OCORR                                       
085500        GO TO 4050-ORDENA-TIMELINE.                                       
085600*    SEPARA, PARA A TABELA DE TRABALHO TAB-TIMELINE, SO AS                
085700*    OCORRENCIAS DESTA ENCOMENDA - AS OUTRAS SAO IGNORADAS.               
085800     IF TO-COD-RASTREIO (WS-IDX-OCORR) = TRN-COD-RASTREIO                 
085900        ADD 1 TO WS-QTD-TIMELINE                                          
086000        MOVE TO-STATUS (WS-IDX-OCORR)                                     
086100             TO TL-STATUS (WS-QTD-TIMELINE)                               
086200        MOVE TO-DATA-HORA (WS-IDX-OCORR)                                  
086300             TO TL-DATA-HORA (WS-QTD-TIMELINE).                           
086400     ADD 1 TO WS-IDX-OCORR.                                               
086500     GO TO 4010-COLETA-OCORRENCIA.                                        
086600*                                                                         
086700*    ORDENACAO BOLHA DA LINHA DO TEMPO POR DATA/HORA CRESCENTE            
086800*    (OS-0522) - A TABELA DESTA CONSULTA E PEQUENA, NAO JUSTIFI-          
086900*    CA NADA MAIS ELABORADO QUE UMA BOLHA.                                
087000*    MENOS DE 2 ITENS NA LINHA DO TEMPO - NADA A ORDENAR.                 
087100 4050-ORDENA-TIMELINE.                                                    
087200     IF WS-QTD-TIMELINE < 2                                               
087300        GO TO 4070-IMPRIME-TIMELINE.                                      
087400*                                                                         
087500*    INICIO DE UMA PASSADA DA BOLHA - WS-TROCA ZERADO DE NOVO.            
087600 4051-PASSO-ORDENA-TIMELINE.                                              
087700     MOVE 0 TO WS-TROCA.                                                  
087800     MOVE 1 TO WS-IDX-TL1.                                                
087900*                                                                         
088000*    COMPARA CADA PAR DE POSICOES ADJACENTES (WS-IDX-TL1/TL2) E           
088100*    INVERTE SE ESTIVEREM FORA DE ORDEM.  CHEGANDO AO FIM DA              
088200*    TABELA, SE NENHUMA TROCA OCORREU (WS-TROCA = 0) A LINHA DO           
088300*    TEMPO JA ESTA EM ORDEM E A BOLHA PARA; SENAO, NOVA PASSADA.          
088400 4052-COMPARA-TIMELINE.                                                   
088500*    FIM DA PASSADA - DECIDE ENTRE IMPRIMIR (JA ORDENADO) OU              
088600*    COMECAR MAIS UMA PASSADA (HOUVE TROCA).                              
088700     IF WS-IDX-TL1 >= WS-QTD-TIMELINE                                     
088800        IF WS-TROCA = 0                                                   
088900           GO TO 4070-IMPRIME-TIMELINE                                    
089000        ELSE                                                              
089100           GO TO 4051-PASSO-ORDENA-TIMELINE.                              
089200*    COMPARA A POSICAO ATUAL COM A SEGUINTE (WS-IDX-TL2).                 
089300     ADD 1 TO WS-IDX-TL1 GIVING WS-IDX-TL2.                               
089400     IF TL-DATA-HORA (WS-IDX-TL1) > TL-DATA-HORA (WS-IDX-TL2)             
089500*    FORA DE ORDEM - TROCA OS DOIS ITENS VIA WS-TL-AUX E LIGA A           
089600*    CHAVE DE TROCA PARA FORCAR UMA NOVA PASSADA DA BOLHA.                
089700        MOVE TAB-TL-ITEM (WS-IDX-TL1) TO WS-TL-AUX                        
089800        MOVE TAB-TL-ITEM (WS-IDX-TL2) TO                                  
089900             TAB-TL-ITEM (WS-IDX-TL1)                                     
090000        MOVE WS-TL-AUX                TO                                  
090100             TAB-TL-ITEM (WS-IDX-TL2)                                     
090200        MOVE 1 TO WS-TROCA.                                               
090300     ADD 1 TO WS-IDX-TL1.                                                 
090400     GO TO 4052-COMPARA-TIMELINE.                                         
090500*                                                                         
090600*    NADA NA LINHA DO TEMPO DESTA ENCOMENDA (SEM OCORRENCIA               
090700*    AINDA) - SO CONTABILIZA A CONSULTA, SEM IMPRIMIR DETALHE.            
090800 4070-IMPRIME-TIMELINE.                                                   
090900     IF WS-QTD-TIMELINE = 0                                               
091000        GO TO 4095-FIM-CONSULTA.                                          
091100*    TABELA DA LINHA DO TEMPO JA EM ORDEM CRESCENTE - IMPRIME DA          
091200*    POSICAO 1 EM DIANTE.                                                 
091300     MOVE 1 TO WS-IDX-TL1.                                                
091400*                                                                         
091500*    UMA LINHA DE DETALHE POR ITEM DA LINHA DO TEMPO.                     
091600 4071-IMPRIME-LINHA-TIMELINE.                                             
091700     IF WS-IDX-TL1 > WS-QTD-TIMELINE                                      
091800        GO TO 4095-FIM-CONSULTA.                                          
091900*    QUEBRA A DATA/HORA PELO REDEFINES WS-DATA-NUM-R E MONTA A            
092000*    MESMA MASCARA DD/MM/AAAA HH:MM DO ECO NA TRANSACAO 'E'.              
092100     MOVE TL-DATA-HORA (WS-IDX-TL1) TO WS-DATA-NUM.                       
092200     STRING WS-DI-DIA  DELIMITED BY SIZE                                  
092300            '/'         DELIMITED BY SIZE                                 
092400            WS-DI-MES  DELIMITED BY SIZE                                  
092500            '/'         DELIMITED BY SIZE                                 
092600            WS-DI-ANO  DELIMITED BY SIZE                                  
092700            ' '         DELIMITED BY SIZE                                 
092800            WS-DI-HORA DELIMITED BY SIZE                                  
092900            ':'         DELIMITED BY SIZE                                 
093000            WS-DI-MIN  DELIMITED BY SIZE                                  
093100       INTO LD-DATA-HORA.                                                 
093200     MOVE TL-STATUS (WS-IDX-TL1) TO LD-STATUS.                            
093300*    IMPRIME E AVANCA PARA O PROXIMO ITEM DA LINHA DO TEMPO.              
093400     WRITE REG-RELATO FROM LINHA-DETALHE.                                 
093500     ADD 1 TO WS-IDX-TL1.                                                 
093600     GO TO 4071-IMPRIME-LINHA-TIMELINE.                                   
093700*                                                                         
093800*    REJEICAO POR ENCOMENDA NAO CADASTRADA NA CONSULTA.                   
093900 4090-ENCOMENDA-NAO-ACHADA.                                               
094000*    MONTA O REGISTRO DO LOG: TIPO DA TRANSACAO, CODIGO DE                
094100     MOVE 'Q'              TO LE-TIPO-TRANSACAO.                          
094200     MOVE TRN-COD-RASTREIO TO LE-COD-RASTREIO.                            
094300     MOVE 'Encomenda nao encontrada.' TO LE-MENSAGEM.                     
094400*    GRAVA O REGISTRO DE REJEICAO NO LOG DE ERRO E AUDITORIA.             
094500     WRITE REG-LOGERRO FROM LINHA-ERRO.                                   
094600*    CONTABILIZA MAIS UMA TRANSACAO REJEITADA.                            
094700     ADD 1 TO WS-TOT-REJEITADAS.                                          
094800*    VOLTA AO LACO PRINCIPAL PARA LER A PROXIMA TRANSACAO.                
094900     GO TO 0610-LE-TRANSACAO.                                             
095000*                                                                         
095100*    FIM NORMAL DA CONSULTA - CONTABILIZA E VOLTA A LER A                 
095200*    PROXIMA TRANSACAO.                                                   
095300 4095-FIM-CONSULTA.                                                       
095400     ADD 1 TO WS-TOT-CONSULTAS.                                           
095500*    VOLTA AO LACO PRINCIPAL PARA LER A PROXIMA TRANSACAO.                
095600     GO TO 0610-LE-TRANSACAO.                                             
095700*                                                                         
095800*----------------------------------------------------------------         
095900*    0950 A 0960 - REGRAVACAO DO ARQUIVO DE OCORRENCIAS, A PAR-           
096000*    TIR DA TABELA EM MEMORIA (AS NOVAS OCORRENCIAS DE 2200 SO            
096100*    FICAM NA TABELA ATE AQUI).  CADENC.DAT NAO PRECISA SER RE-           
096200*    GRAVADO - COMO E INDEXADO, JA FOI ATUALIZADO EM 1150 A CADA          
096300*    GRAVACAO (OS-1066).                                                  
096400*----------------------------------------------------------------         
096500*    REABRE CADOCOR.DAT EM OUTPUT (SOBRESCREVE POR COMPLETO) -            
096600*    FUNCIONA TANTO NA PRIMEIRA EXECUCAO (ARQUIVO INEXISTENTE,            
096700*    OS-1098) QUANTO NAS SEGUINTES (ARQUIVO JA EXISTIA).                  
096800 0950-GRAVA-OCORRENCIAS.                                                  
096900     OPEN OUTPUT CADOCOR.                                                 
097000     MOVE ZERO TO WS-IDX-OCORR.                                           
097100*                                                                         
097200*    PERCORRE A TABELA DA POSICAO 1 A WS-QTD-OCORR, GRAVANDO UM           
097300*    REGISTRO POR ENTRADA - AS OCORRENCIAS ANTIGAS (LIDAS NA              
097400*    ABERTURA) E AS NOVAS (INCLUIDAS EM 2200) SAEM JUNTAS.                
097500 0960-GRAVA-OCORRENCIA-REG.                                               
097600     ADD 1 TO WS-IDX-OCORR.                                               
097700     IF WS-IDX-OCORR > WS-QTD-OCORR                                       
097800        CLOSE CADOCOR                                                     
097900        GO TO 9000-IMPRIME-TOTAIS.                                        
098000     MOVE TO-COD-RASTREIO (WS-IDX-OCORR) TO OCO-COD-RASTREIO.             
098100     MOVE TO-STATUS (WS-IDX-OCORR)       TO OCO-STATUS.                   
098200     MOVE TO-DATA-HORA (WS-IDX-OCORR)    TO OCO-DATA-HORA.                
098300*    GRAVA O REGISTRO E AVANCA PARA A PROXIMA POSICAO DA TABELA.          
098400     WRITE REG-CADOCOR.                                                   
098500     GO TO 0960-GRAVA-OCORRENCIA-REG.                                     
098600*                                                                         
098700*----------------------------------------------------------------         
098800*    9000 A 9900 - TOTALIZADORES DE FIM DE PROCESSAMENTO                  
098900*    (OS-0677) E ENCERRAMENTO DOS ARQUIVOS.                               
099000*----------------------------------------------------------------         
099100*    5 LINHAS DE TOTAL, UMA POR CONTADOR DE WS-TOTAIS, NA ORDEM           
099200*    LIDAS/CADASTRADAS/OCORRENCIAS/CONSULTAS/REJEITADAS.                  
099300 9000-IMPRIME-TOTAIS.                                                     
099400*    1A LINHA DE TOTAL - TOTAL DE TRANSACOES LIDAS DO ARQUIVO.            
099500     MOVE 'TRANSACOES LIDAS.......................' TO                    
099600          LT-DESCRICAO.                                                   
099700     MOVE WS-TOT-LIDAS TO LT-VALOR.                                       
099800     WRITE REG-RELATO FROM LINHA-TOTAL.                                   
099900*    2A LINHA - ENCOMENDAS NOVAS CADASTRADAS COM SUCESSO.                 
100000     MOVE 'ENCOMENDAS CADASTRADAS.................' TO                    
100100          LT-DESCRICAO.                                                   
100200     MOVE WS-TOT-CADASTRADAS TO LT-VALOR.                                 
100300     WRITE REG-RELATO FROM LINHA-TOTAL.                                   
100400*    3A LINHA - OCORRENCIAS DE RASTREIO REGISTRADAS.                      
100500     MOVE 'OCORRENCIAS REGISTRADAS................' TO                    
100600          LT-DESCRICAO.                                                   
100700     MOVE WS-TOT-OCORRENCIAS TO LT-VALOR.                                 
100800     WRITE REG-RELATO FROM LINHA-TOTAL.                                   
100900*    4A LINHA - CONSULTAS DE LINHA DO TEMPO ATENDIDAS.                    
101000     MOVE 'CONSULTAS ATENDIDAS....................' TO                    
101100          LT-DESCRICAO.                                                   
101200     MOVE WS-TOT-CONSULTAS TO LT-VALOR.                                   
101300     WRITE REG-RELATO FROM LINHA-TOTAL.                                   
101400*    5A LINHA - TOTAL GERAL DE TRANSACOES REJEITADAS NO RUN.              
101500     MOVE 'TRANSACOES REJEITADAS..................' TO                    
101600          LT-DESCRICAO.                                                   
101700     MOVE WS-TOT-REJEITADAS TO LT-VALOR.                                  
101800     WRITE REG-RELATO FROM LINHA-TOTAL.                                   
101900*                                                                         
102000*    FECHA TODOS OS ARQUIVOS DO PROCESSAMENTO E TERMINA O RUN.            
102100*    CADENC.DAT ENTRA NO FECHAMENTO PORQUE FICOU ABERTO I-O               
102200*    DESDE 0100 (AO CONTRARIO DE CADOCOR, QUE E FECHADO EM 0210           
102300*    OU 0960, E DE TRANENC/RELATO/LOGERRO, SEMPRE ABERTOS AQUI).          
102400 9900-ENCERRA.                                                            
102500*    TRANENC.DAT (ENTRADA).                                               
102600     CLOSE TRANENC.                                                       
102700*    CADENC.DAT - FICOU ABERTO I-O DESDE 0100-ABRE-ARQUIVOS.              
102800     CLOSE CADENC.                                                        
102900*    RELATO (RELATORIO DE LINHA DO TEMPO) E LOGERRO (AUDITORIA).          
103000     CLOSE RELATO.                                                        
103100     CLOSE LOGERRO.                                                       
103200*    FIM NORMAL DO PROCESSAMENTO BATCH.                                   
103300     STOP RUN.                                                            
103400*                                                                         
